000100*=================================================================
000200* DUPFIND -- FILE CATALOG DUPLICATE-LENGTH SCAN
000300* CENTRAL VALLEY STATE UNIVERSITY - COMPUTING SERVICES
000400*=================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. DupFind.
000700 AUTHOR. G. R. ASHWORTH.
000800 INSTALLATION. CENTRAL VALLEY STATE UNIVERSITY - COMPUTING SVCS.
000900 DATE-WRITTEN. 03/17/87.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001200*
001300* PURPOSE.
001400*     READS A PRE-BUILT CATALOG OF THE ENTRIES FOUND ON A SHARED
001500*     LIBRARY VOLUME (ONE RECORD PER FILE OR FOLDER), GROUPS THE
001600*     FILE ENTRIES BY THEIR EXACT LENGTH IN BYTES, DROPS THE
001700*     GROUPS THAT TURN OUT TO HOLD ONLY ONE MEMBER, AND PRINTS A
001800*     REPORT LISTING THE REMAINING GROUPS (CANDIDATE DUPLICATES)
001900*     TOGETHER WITH SUMMARY COUNTS FOR THE OPERATOR AND FOR THE
002000*     VOLUME LIBRARIAN.
002100*
002200*     THIS PROGRAM DOES NOT WALK THE VOLUME ITSELF.  A SEPARATE
002300*     SCAN STEP (JOB DFV010) READS THE DIRECTORY TREE AND WRITES
002400*     ONE CATALOG-REC PER ENTRY FOUND; DUPFIND ONLY CONSUMES THAT
002500*     OUTPUT.  SEPARATING THE TWO STEPS LETS OPERATIONS RE-RUN THE
002600*     DUPLICATE PASS WITHOUT RE-SCANNING THE WHOLE VOLUME EVERY
002700*     TIME A REPORT FORMAT CHANGES.
002800*
002900*     GROUPING IS BY LENGTH ONLY - THIS PROGRAM NEVER OPENS A
003000*     CANDIDATE FILE TO COMPARE CONTENTS BYTE FOR BYTE.  TWO FILES
003100*     OF THE SAME LENGTH ARE REPORTED AS A CANDIDATE PAIR; A HUMAN
003200*     REVIEWER DECIDES WHETHER THEY ARE ACTUALLY IDENTICAL.  THIS
003300*     KEEPS THE RUN A SINGLE SEQUENTIAL PASS WITH NO RE-OPENS.
003400*
003500* CHANGE LOG.
003600* DATE       PGMR  REQUEST     DESCRIPTION
003700* ---------- ----  ----------  ---------------------------------
003800* 03/17/87   GRA   WO-0142     ORIGINAL CODING.                   WO0142  
003900* 03/17/87   GRA   WO-0142     GROUPING BY EXACT BYTE LENGTH ONLY,WO0142  
004000*                             NO CONTENT COMPARE, PER SYS. STDS.
004100* 09/02/88   GRA   WO-0197     ADDED THE FAILED/SKIPPED FOLDER    WO0197  
004200*                             COUNT FOR VOLUMES WITH UNREADABLE
004300*                             SUBFOLDERS.
004400* 04/11/90   LTM   WO-0355     WIDENED CAT-FILE-PATH FROM 120 TO  WO0355  
004500*                             200 POSITIONS - LONG PATHS ON THE
004600*                             NEW ARCHIVE VOLUME WERE TRUNCATING.
004700* 06/22/91   LTM   WO-0401     ADDED PROGRESS MESSAGE ON EACH     WO0401  
004800*                             FOLDER ENTRY - OPERATORS WANTED
004900*                             SOME SIGN OF LIFE ON LONG RUNS.
005000* 01/14/93   RDK   WO-0512     RAISED GROUP TABLE LIMIT FROM 2000 WO0512  
005100*                             TO 9999 GROUPS - CATALOG RUN FOR
005200*                             THE MAIN ARCHIVE ABENDED WFT-8.
005300* 02/09/95   RDK   WO-0588     ADDED THE DUPLICATE-GROUP COUNT TO WO0588  
005400*                             THE TRAILER PER LIBRARIAN REQUEST.
005500* 11/03/98   CJB   WO-0710     Y2K REMEDIATION - RUN-DATE STAMP   WO0710  
005600*                             ON THE HEADING LINE NOW CARRIES A
005700*                             4-DIGIT YEAR.  NO OTHER DATE
005800*                             FIELDS IN THIS PROGRAM ARE
005900*                             WINDOWED.
006000* 07/19/99   CJB   WO-0710     Y2K SIGN-OFF - REGRESSION RUN      WO0710  
006100*                             AGAINST 1999/2000 BOUNDARY DATA
006200*                             COMPLETED CLEAN.
006300* 05/06/03   PDS   WO-0844     RAISED MEMBER LIMIT PER GROUP FROM WO0844  
006400*                             150 TO 300 - SOME BOILERPLATE
006500*                             TEMPLATE FILES NOW EXCEED 150
006600*                             IDENTICAL-LENGTH COPIES.
006700* 08/30/04   PDS   WO-0901     ADDED A 3-BYTE RESERVE FILLER TO   WO0901  
006800*                             CATALOG-REC (NOW 260 BYTES) FOR
006900*                             A FUTURE OWNER-ID CODE THE VOLUME
007000*                             LIBRARIAN HAS ASKED ABOUT - NO
007100*                             SCAN-STEP CHANGE YET, SO THE BYTES
007200*                             COME IN AS SPACES FOR NOW.
007300* 03/14/05   PDS   WO-0937     COMPILE FAILURE ON PROMOTION -     WO0937  
007400*                             THE EXCHANGE SORT AND THE UNIQUE-
007500*                             REMOVAL COMPACTION BOTH KEYED OFF
007600*                             A DATA-NAME 'GRP-ENTRY' THAT WAS
007700*                             NEVER DEFINED - SHOULD HAVE READ
007800*                             WS-GRP-ENTRY THROUGHOUT.  CORRECTED
007900*                             ALL FOUR REFERENCES IN 411- AND
008000*                             422-.  NEITHER PARAGRAPH HAD EVER
008100*                             ACTUALLY RUN IN PRODUCTION.
008200* 11/02/06   RDK   WO-0968     LIBRARIAN REPORTED THE 'NICHT      WO0968  
008300*                             GEFUNDEN' MESSAGE NEVER CAME UP
008400*                             EVEN WHEN THE CATALOG ASSIGNMENT
008500*                             WAS FLAT MISSING.  SELECT OPTIONAL
008600*                             RETURNS FILE STATUS '05' ON OPEN
008700*                             WHEN THE ASSIGNED DATA SET DOES
008800*                             NOT EXIST, NOT '35' - '35' IS THE
008900*                             NON-OPTIONAL CODE AND NEVER SHOWS
009000*                             UP HERE.  REPOINTED FS-CATALOG-
009100*                             NOTFOUND AT '05' IN 200-.
009200* 11/14/08   TWH   WO-1021     TRIMMED THE WO-0710 RUN-DATE       WO1021  
009300*                             APPARATUS - IT NEVER BELONGED ON
009400*                             THE HEADING LINE PER THE SYS. STD.
009500*                             THE LIBRARIAN ACTUALLY KEEPS, AND
009600*                             THE 500-/900- CONSOLE ECHOES OF IT
009700*                             DUPLICATED THE JOB LOG'S OWN
009800*                             TIMESTAMP FOR NO REASON.  ALSO
009900*                             DROPPED WS-FOLDER-CNT, WHICH WAS
010000*                             TALLIED AND PRINTED BUT NEVER READ
010100*                             BY ANYTHING ELSE.  FINALLY GAVE
010200*                             UPSI-0 THE VERBOSE-RUN SWITCH
010300*                             PROMISED BELOW SOMETHING TO DO -
010400*                             422- NOW TRACES EACH SORT SWAP
010500*                             WHEN THE OPERATOR SETS IT.
010600* 02/11/09   TWH   WO-1034     THREE FIXES FROM THE LIBRARIAN'S   WO1034  
010700*                             WALKTHROUGH.  (1) 300- USED TO
010800*                             SORT 'D'/'F'/'U' RECORDS ITSELF
010900*                             AND ONLY HANDED 325- THE LEFTOVER
011000*                             CASE, SO 325-'S OWN TABLE SEARCH
011100*                             COULD NEVER MATCH AND ITS WHEN
011200*                             BRANCH WAS DEAD CODE - WORSE, A
011300*                             MATCH THERE WOULD HAVE SKIPPED
011400*                             THE FAILED-FILE COUNT.  325-
011500*                             (RENAMED 325-BEGIN-CLASSIFY-
011600*                             CATALOG-ENTRY) NOW DOES THE ONE
011700*                             TABLE LOOKUP FOR EVERY RECORD AND
011800*                             DISPATCHES FROM INSIDE THE
011900*                             SEARCH.  (2) PUT WS-FOLDER-CNT
012000*                             BACK AFTER WO-1021 DROPPED IT -
012100*                             THE SYS. STD. CALLS FOR THE COUNT
012200*                             TO BE TAKEN WHETHER OR NOT IT IS
012300*                             EVER PRINTED.  (3) WIDENED GRP-
012400*                             COUNT AND ITS SWAP-HOLD COMPANION
012500*                             WS-HOLD-COUNT FROM 9(03) TO
012600*                             9(05) TO MATCH THE SYS. STD.
012700*                             LAYOUT; CTE-MEM-MAX-LIM MASKED
012800*                             THE SHORTFALL BUT THE FIELD WAS
012900*                             STILL THE WRONG WIDTH.
013000*=================================================================
013100
013200* ENVIRONMENT DIVISION.
013300* PENTIUM-100 IS THE DEPARTMENTAL FILE SERVER THIS JOB RUNS ON;
013400* CARRIED OVER AS SOURCE-COMPUTER/OBJECT-COMPUTER FROM THE OTHER
013500* BATCH PROGRAMS IN THIS LIBRARY SO THE HEADER SEARCH IN THE JCL
013600* PROC LIBRARY FINDS THIS ONE TOO.
013700 ENVIRONMENT DIVISION.
013800 CONFIGURATION SECTION.
013900 SOURCE-COMPUTER. PENTIUM-100.
014000 OBJECT-COMPUTER. PENTIUM-100.
014100* SPECIAL-NAMES.
014200*     C01 NAMES THE TOP-OF-FORM CHANNEL FOR THE PRINTER SPOOL THIS
014300*     REPORT ROUTES TO, THE SAME CHANNEL NAME EVERY REPORT PROGRAM
014400*     IN THIS LIBRARY USES.
014500*     ENTRY-CODE-CLASS RESTRICTS THE VALID CATALOG ENTRY-TYPE BYTE
014600*     TO 'D', 'F', OR 'U' - USED BY THE VALIDATION TABLE AT SCAN
014700*     TIME (SEE WS-ENTRY-CODE-TABLE AND 325-).
014800*     UPSI-0 IS THE STANDARD OPERATOR SWITCH BYTE SET AT IPL FOR
014900*     THIS SHOP'S BATCH SUITE; DRIVES THE SORT-SWAP VERBOSE TRACE
015000*     IN 422- ADDED UNDER WO-1021.
015100 SPECIAL-NAMES.
015200         C01 IS TOP-OF-FORM
015300         CLASS ENTRY-CODE-CLASS IS "D" "F" "U"
015400         UPSI-0 ON STATUS IS RUN-VERBOSE-ON
015500         OFF STATUS IS RUN-VERBOSE-OFF.
015600
015700* INPUT-OUTPUT SECTION / FILE-CONTROL.
015800*     CATALOG-FILE IS SELECT OPTIONAL SO A MISSING ASSIGNMENT
015900*     RETURNS A NORMAL FILE STATUS (SEE WO-0968 ABOVE) INSTEAD OF
016000*     ABENDING THE STEP - THE VALIDATION LOGIC IN 200- TESTS
016100*     FS-CATALOG ITSELF AND PRINTS THE PROPER SYS. STD. SEC. 7
016200*     ERROR TEXT RATHER THAN LETTING THE RUN-TIME ABEND.
016300*     REPORT-FILE IS NOT OPTIONAL - IT IS ALWAYS CREATED FRESH BY
016400*     THIS STEP, SO A MISSING DUPRPT ASSIGNMENT IS A JCL ERROR,
016500*     NOT A DATA CONDITION THIS PROGRAM SHOULD PAPER OVER.
016600 INPUT-OUTPUT SECTION.
016700 FILE-CONTROL.
016800     SELECT OPTIONAL CATALOG-FILE ASSIGN TO CATALOG
016900         ORGANIZATION IS LINE SEQUENTIAL
017000         FILE STATUS  IS FS-CATALOG.
017100
017200     SELECT REPORT-FILE ASSIGN TO DUPRPT
017300         ORGANIZATION IS LINE SEQUENTIAL
017400         FILE STATUS  IS FS-REPORT.
017500
017600 DATA DIVISION.
017700 FILE SECTION.
017800* CATALOG-FILE - ONE ENTRY PER FOLDER/FILE FOUND BY THE PRIOR
017900* VOLUME-SCAN STEP.  ENTRY-TYPE 'D' = FOLDER, 'F' = FILE,
018000* 'U' = FOLDER THE SCAN STEP COULD NOT READ.  ANY OTHER BYTE IN
018100* CAT-ENTRY-TYPE IS A DAMAGED RECORD - SEE 325-.
018200* RECORD IS 260 BYTES: 257 BYTES OF LIVE DATA (ENTRY-TYPE, SIZE,
018300* NAME, PATH) PLUS A 3-BYTE RESERVE FILLER ADDED PER WO-0901 FOR
018400* A FUTURE OWNER-ID CODE.  UNTIL THE SCAN STEP IS CHANGED TO WRITE
018500* IT, THE RESERVE BYTES ARRIVE AS SPACES AND THIS PROGRAM IGNORES
018600* THEM.
018700 FD  CATALOG-FILE
018800         LABEL RECORDS ARE STANDARD
018900         RECORD CONTAINS 260 CHARACTERS.
019000 01  CATALOG-REC.
019100*     ENTRY-TYPE BYTE - THE ONLY FIELD 300-BEGIN-SCAN-CATALOG
019200*     DISPATCHES ON.
019300     05  CAT-ENTRY-TYPE           PIC X(01).
019400         88  CAT-ENTRY-IS-FOLDER          VALUE "D".
019500         88  CAT-ENTRY-IS-FILE            VALUE "F".
019600         88  CAT-ENTRY-IS-UNREADABLE      VALUE "U".
019700*     GROUPING KEY - ZERO FOR 'D' AND 'U' RECORDS, THE FILE'S
019800*     LENGTH IN BYTES FOR 'F' RECORDS.
019900     05  CAT-FILE-SIZE            PIC 9(12).
020000*     ALPHA VIEW OF THE SIZE FIELD - A DAMAGED RECORD (325-) CAN
020100*     CARRY NON-NUMERIC GARBAGE HERE, AND DISPLAYING A PIC 9 FIELD
020200*     DIRECTLY IN THAT STATE IS WHAT COST US A HALF DAY ON WO-0512;
020300*     325- DUMPS THE RAW BYTES THROUGH THIS REDEFINITION INSTEAD.
020400     05  CAT-FILE-SIZE-ALPHA      REDEFINES CAT-FILE-SIZE
020500         PIC X(12).
020600*     BASE NAME ONLY, NO DIRECTORY QUALIFIER - THE QUALIFIER IS
020700*     CARRIED SEPARATELY IN CAT-FILE-PATH BELOW.
020800     05  CAT-FILE-NAME            PIC X(44).
020900*     FULL PATH OF THE ENTRY.  WIDENED FROM 120 TO 200 UNDER
021000*     WO-0355 WHEN THE ARCHIVE VOLUME STARTED TRUNCATING LONG
021100*     PATHS ON THE OLD LAYOUT.
021200     05  CAT-FILE-PATH            PIC X(200).
021300*     RESERVE FILLER - SEE WO-0901 ABOVE.  KEEP THIS AS THE LAST
021400*     FIELD SO THE OWNER-ID CODE, WHEN IT ARRIVES, DOES NOT SHIFT
021500*     ANY OF THE DEFINED FIELDS.
021600     05  FILLER                   PIC X(003).
021700
021800* REPORT-FILE - THE PRINTABLE DUPLICATE REPORT, 132 PRINT
021900* POSITIONS, NO CARRIAGE-CONTROL BYTE (LINE SEQUENTIAL).  RPT-TEXT
022000* IS NEVER MOVED TO DIRECTLY - EVERY WRITE IS WRITE REPORT-LINE
022100* FROM ONE OF THE WS-RPT-... TEMPLATES BELOW, THE WAY THIS SHOP'S
022200* OTHER PRINT PROGRAMS BUILD A REPORT LINE.
022300 FD  REPORT-FILE
022400         LABEL RECORDS ARE STANDARD
022500         RECORD CONTAINS 132 CHARACTERS.
022600 01  REPORT-LINE.
022700*     RPT-TEXT IS ONE BYTE SHORT OF THE FULL 132 SO THE TRAILING
022800*     FILLER BYTE BELOW CAN ABSORB THE LINE-SEQUENTIAL RECORD
022900*     DELIMITER THIS SHOP'S OTHER PRINT PROGRAMS RESERVE FOR.
023000     05  RPT-TEXT                 PIC X(131).
023100     05  FILLER                   PIC X(001).
023200
023300 WORKING-STORAGE SECTION.
023400* RUN-CONTROL SWITCHES AND FILE STATUS BYTES.
023500*     FS-CATALOG-OK          -  NORMAL OPEN/READ/CLOSE.
023600*     FS-CATALOG-NOTFOUND    -  OPEN OF THE OPTIONAL ASSIGNMENT
023700*                                CAME BACK '05' - THE CATALOG DATA
023800*                                SET DOES NOT EXIST (SEE WO-0968).
023900*     ANY OTHER FS-CATALOG VALUE IS TREATED IN 200- AS AN
024000*     UNREADABLE ASSIGNMENT (PERMISSION, DAMAGED LABEL, ETC.).
024100 77  FS-CATALOG                    PIC X(02) VALUE ZEROES.
024200         88  FS-CATALOG-OK                     VALUE "00".
024300         88  FS-CATALOG-NOTFOUND               VALUE "05".
024400 77  FS-REPORT                      PIC X(02) VALUE ZEROES.
024500         88  FS-REPORT-OK                       VALUE "00".
024600
024700* WS-ABORT-SWITCH STOPS MAIN-PARAGRAPH FROM OPENING THE REPORT OR
024800* SCANNING THE CATALOG WHEN 200- HAS ALREADY FOUND A VALIDATION
024900* FAILURE.  WS-CATALOG-EOF-SWITCH DRIVES THE PRIMING-READ LOOP IN
025000* 300-BEGIN-SCAN-CATALOG.
025100 77  WS-ABORT-SWITCH                PIC X(01) VALUE "N".
025200         88  WS-ABORT-RUN                       VALUE "Y".
025300         88  WS-CONTINUE-RUN                    VALUE "N".
025400 77  WS-CATALOG-EOF-SWITCH          PIC X(01) VALUE "N".
025500         88  CAT-EOF                            VALUE "Y".
025600         88  CAT-NOT-EOF                        VALUE "N".
025700
025800* WORK COUNTERS - ALL BINARY (COMP) PER SYS. STANDARD SEC. 4.
025900*     WS-FOLDER-CNT       - EVERY 'D' RECORD SEEN BY 310- ADDS HERE.
026000*                           CARRIED FOR THE VOLUME-SCAN STEP COUNT
026100*                           REQUIREMENT ONLY - NOT PRINTED OR
026200*                           DISPLAYED ANYWHERE; SEE WO-1034 BELOW.
026300*     WS-FAILED-FILE-CNT  - EVERY 'U' RECORD, EVERY DAMAGED-CODE
026400*                           RECORD (325-), AND EVERY ENTRY SKIPPED
026500*                           FOR A FULL TABLE (332-/333-) ADDS HERE.
026600*     WS-UNIQUE-FILE-CNT  - ONE-MEMBER GROUPS DROPPED IN 411-.
026700*     WS-DUP-GROUP-CNT    - TWO-OR-MORE-MEMBER GROUPS KEPT IN 411-.
026800*     WS-ORIG-GRP-CNT     - SNAPSHOT OF THE GROUP COUNT TAKEN AT
026900*                           THE TOP OF 410- SO THE COMPACTION LOOP
027000*                           HAS A STABLE UPPER BOUND WHILE
027100*                           WS-GRP-COUNT-TOTAL ITSELF IS STILL
027200*                           BEING REWRITTEN.
027300*     WS-COMPACT-IDX       - NEXT FREE SLOT IN THE COMPACTED TABLE,
027400*                           ADVANCED ONLY WHEN A GROUP SURVIVES.
027500* 11/14/08 TWH WO-1021 - DROPPED WS-FOLDER-CNT.  THE LIBRARIAN'S
027600* AUDIT TURNED UP NO REPORT OR LOG LINE THAT EVER ACTUALLY CITED A
027700* FOLDER-SCANNED TALLY - IT WAS BEING INCREMENTED AND PRINTED TO
027800* THE CONSOLE IN 500- AND NOWHERE ELSE.  THE PROGRESS MESSAGE IN
027900* 310- (WO-0401) STAYS; ONLY THE UNUSED COUNTER BEHIND IT IS GONE.
028000* 02/11/09 TWH WO-1034 - PUT WS-FOLDER-CNT BACK.  THE SYS. STD. FOR
028100* THE VOLUME-SCAN STEP CALLS FOR THE FOLDER COUNT TO BE TAKEN,
028200* FULL STOP, WHETHER OR NOT ANYTHING EVER PRINTS IT - WO-1021 WAS
028300* RIGHT THAT NOTHING READS IT BACK, BUT WRONG TO TREAT THAT AS
028400* GROUNDS TO STOP COUNTING.  310- INCREMENTS IT AGAIN; STILL NO
028500* DISPLAY OR REPORT LINE ANYWHERE READS IT.
028600 77  WS-FOLDER-CNT                  PIC 9(05) COMP VALUE ZERO.
028700 77  WS-FAILED-FILE-CNT             PIC 9(05) COMP VALUE ZERO.
028800 77  WS-UNIQUE-FILE-CNT             PIC 9(07) COMP VALUE ZERO.
028900 77  WS-DUP-GROUP-CNT               PIC 9(05) COMP VALUE ZERO.
029000 77  WS-ORIG-GRP-CNT                PIC 9(04) COMP VALUE ZERO.
029100 77  WS-COMPACT-IDX                 PIC 9(04) COMP VALUE ZERO.
029200* WS-SORT-PASS-SWITCH IS THE BUBBLE-SORT'S DID-WE-SWAP-THIS-PASS
029300* FLAG - 420- LOOPS 421- UNTIL A WHOLE PASS GOES BY WITH NO SWAP.
029400 77  WS-SORT-PASS-SWITCH            PIC X(01) VALUE "N".
029500         88  WS-SORT-DID-SWAP                   VALUE "Y".
029600         88  WS-SORT-NO-SWAP                    VALUE "N".
029700
029800* 78-LEVEL CONSTANTS - NO STORAGE, JUST NAMES FOR LITERALS THAT
029900* SHOW UP IN MORE THAN ONE PARAGRAPH.  USING A NAME INSTEAD OF A
030000* BARE LITERAL IN THE PROCEDURE DIVISION MEANS A LIMIT CHANGE
030100* (LIKE WO-0512 OR WO-0844 BELOW) TOUCHES ONE 78-LEVEL HERE
030200* INSTEAD OF EVERY PARAGRAPH THAT TESTED THE OLD NUMBER.
030300 78  CTE-01                                       VALUE 01.
030400*     CTE-GRP-MAX-LIM MATCHES THE UPPER BOUND ON THE WS-GRP-ENTRY
030500*     OCCURS CLAUSE ABOVE - RAISED FROM 2000 TO 9999 UNDER WO-0512
030600*     AFTER THE MAIN ARCHIVE RUN ABENDED WFT-8.  IF THE OCCURS
030700*     LIMIT IS EVER RAISED AGAIN THIS CONSTANT MUST MOVE WITH IT.
030800 78  CTE-GRP-MAX-LIM                              VALUE 9999.
030900*     CTE-MEM-MAX-LIM MATCHES THE UPPER BOUND ON THE NESTED
031000*     GRP-MEMBER OCCURS CLAUSE - RAISED FROM 150 TO 300 UNDER
031100*     WO-0844.  SAME CAVEAT AS ABOVE.
031200 78  CTE-MEM-MAX-LIM                              VALUE 300.
031300
031400* 11/14/08 TWH WO-1021 - THE RUN-DATE STAMP FORMERLY DECLARED HERE
031500* (WS-RUN-DATE-NUM/STR, WS-RUN-DATE-EDIT-NUM/FMT, ADDED UNDER
031600* WO-0710 FOR THE HEADING LINE AND THE 500-/900- CONSOLE ECHOES)
031700* IS GONE.  THE LIBRARIAN CONFIRMED THE HEADING LINE ON HER COPY
031800* OF THE SYS. STD. IS THE FIXED CAPTION TEXT ONLY, NO DATE STAMP -
031900* WO-0710 SHOULD NEVER HAVE PUT ONE THERE.  THE JOB LOG ALREADY
032000* CARRIES ITS OWN DATE/TIME STAMP AHEAD OF THIS STEP'S OUTPUT, SO
032100* NOTHING IS LOST BY NOT ALSO STAMPING THE REPORT AND THE CONSOLE.
032200
032300* ENTRY-TYPE VALIDATION TABLE - THE ONLY CODES A CATALOG RECORD
032400* MAY LEGALLY CARRY.  LOADED BY VALUE, SEARCHED AT SCAN TIME BY
032500* 325-BEGIN-CLASSIFY-CATALOG-ENTRY.  THREE ENTRIES, ALREADY IN
032600* ASCENDING ORDER ('D' < 'F' < 'U'), SO SEARCH ALL (BINARY) IS
032700* SAFE HERE - UNLIKE THE GROUP TABLE BELOW, THIS TABLE NEVER
032800* CHANGES AFTER COMPILE TIME.
032900 01  WS-ENTRY-CODE-TABLE-DATA.
033000     05  FILLER                   PIC X(03) VALUE "DFU".
033100 01  WS-ENTRY-CODE-TABLE REDEFINES WS-ENTRY-CODE-TABLE-DATA.
033200     05  WS-ENTRY-CODE-ENTRY OCCURS 3 TIMES
033300             ASCENDING KEY WS-ENTRY-CODE-VALUE
033400             INDEXED BY IDX-ENTRY-CODE.
033500         10  WS-ENTRY-CODE-VALUE      PIC X(01).
033600
033700* SIZE-KEYED GROUP TABLE - THE "CLUSTER" STORE.  EACH ENTRY HOLDS
033800* THE GROUP'S SIZE KEY, ITS CURRENT MEMBER COUNT, THE NAME OF
033900* THE FIRST FILE SEEN IN THE GROUP, AND THE FULL PATH OF EVERY
034000* MEMBER IN CATALOG ARRIVAL ORDER.
034100* DURING THE SCAN PASS (330-/331-) THE TABLE STAYS IN CATALOG
034200* ARRIVAL ORDER - GROUPS ARE NOT KEPT SORTED WHILE THEY ARE STILL
034300* BEING BUILT.  ONLY AT REPORT TIME DOES 420-BEGIN-SORT-GROUPS-BY-
034400* SIZE PUT THEM IN ASCENDING SIZE ORDER, AND ONLY AFTER 410-
034500* BEGIN-REMOVE-UNIQUES HAS ALREADY DROPPED THE ONE-MEMBER GROUPS -
034600* THERE IS NO SENSE SORTING ENTRIES THAT ARE ABOUT TO BE THROWN
034700* AWAY.
034800 01  WS-GRP-TABLE.
034900     05  WS-GRP-COUNT-TOTAL       PIC 9(04) COMP VALUE ZERO.
035000     05  FILLER                   PIC X(04) VALUE SPACES.
035100     05  WS-GRP-ENTRY OCCURS 1 TO 9999 TIMES
035200             DEPENDING ON WS-GRP-COUNT-TOTAL
035300             INDEXED BY IDX-GRP IDX-GRP2.
035400*         GRP-SIZE IS THE GROUP KEY - EXACT FILE LENGTH IN BYTES.
035500         10  GRP-SIZE                 PIC 9(12).
035600*         GRP-SIZE-ALPHA IS THE SAME KEY, ALPHA VIEW, FOR THE
035700*         UPSI-0 VERBOSE-RUN SWAP TRACE IN 422- - SEE SPECIAL-
035800*         NAMES ABOVE AND WO-1021 BELOW.
035900         10  GRP-SIZE-ALPHA           REDEFINES GRP-SIZE
036000             PIC X(12).
036100*         GRP-COUNT IS THE MEMBER COUNT.  A COUNT OF 1 MARKS A
036200*         GROUP THAT 411- WILL DROP AS A UNIQUE FILE.
036300*         02/11/09 TWH WO-1034 - WIDENED FROM 9(03) TO 9(05) TO
036400*         MATCH THE SYS. STD. LAYOUT FOR THIS FIELD; THE OLD WIDTH
036500*         ONLY STILL WORKED BECAUSE CTE-MEM-MAX-LIM CAPS MEMBERSHIP
036600*         AT 300, WELL UNDER THE OLD FIELD'S CAPACITY, BUT THE
036700*         PHYSICAL LAYOUT ITSELF WAS SHORT OF SPEC.
036800         10  GRP-COUNT                PIC 9(05) COMP.
036900*         GRP-FIRST-NAME IS THE NAME OF WHICHEVER FILE ARRIVED
037000*         FIRST FOR THIS SIZE - THAT IS THE NAME THE REPORT
037100*         CAPTION SHOWS, NOT NECESSARILY THE SHORTEST OR THE
037200*         ALPHABETICALLY FIRST.
037300         10  GRP-FIRST-NAME           PIC X(44).
037400         10  FILLER                   PIC X(01).
037500*         GRP-MEMBER IS THE NESTED, VARIABLE-LENGTH TABLE OF FULL
037600*         PATHS, ONE PER FILE IN THIS SIZE GROUP, IN THE ORDER
037700*         THE SCAN PASS SAW THEM.  PHYSICAL STORAGE FOR EVERY
037800*         GRP-MEMBER OCCURRENCE IS RESERVED AT THE MAXIMUM (300)
037900*         REGARDLESS OF THE CURRENT GRP-COUNT, WHICH IS WHAT LETS
038000*         410- AND 422- MOVE A WHOLE GRP-ENTRY OCCURRENCE IN ONE
038100*         GROUP MOVE INSTEAD OF COPYING MEMBER BY MEMBER.
038200         10  GRP-MEMBER OCCURS 1 TO 300 TIMES
038300                 DEPENDING ON GRP-COUNT
038400                 INDEXED BY IDX-MEM.
038500             15  GRP-MEMBER-PATH      PIC X(200).
038600
038700* SWAP-HOLD AREA FOR THE ASCENDING-BY-SIZE EXCHANGE SORT AND FOR
038800* THE UNIQUE-REMOVAL COMPACTION.  SAME PHYSICAL LENGTH AS ONE
038900* WS-GRP-ENTRY OCCURRENCE (AT ITS MAXIMUM SIZE) SO A SINGLE GROUP
039000* MOVE CAN LIFT AN ENTIRE ENTRY OUT AND BACK IN WITHOUT REGARD TO
039100* HOW MANY MEMBERS IT ACTUALLY HOLDS - SEE 411- AND 422-.
039200 01  WS-GRP-ENTRY-HOLD.
039300     05  WS-HOLD-SIZE             PIC 9(12).
039400     05  WS-HOLD-COUNT            PIC 9(05) COMP.
039500     05  WS-HOLD-FIRST-NAME       PIC X(44).
039600     05  FILLER                   PIC X(01).
039700     05  WS-HOLD-MEMBER OCCURS 300 TIMES.
039800         10  WS-HOLD-MEMBER-PATH  PIC X(200).
039900
040000* REPORT LINE TEMPLATES - MOVED INTO REPORT-LINE VIA WRITE ...
040100* FROM, THE SAME WAY THIS SHOP'S OTHER PRINT PROGRAMS DO IT.  EACH
040200* TEMPLATE IS ITS OWN 01-LEVEL SO THE LITERAL TEXT CAN BE LOADED
040300* BY VALUE AT COMPILE TIME AND ONLY THE VARIABLE PORTION MOVED IN
040400* AT RUN TIME.
040500* HEADING LINE - PRINTED ONCE, BY 430-.  FIXED CAPTION TEXT ONLY -
040600* SEE WO-1021 BELOW; THE RUN-DATE STAMP WO-0710 ONCE PUT ON THIS
040700* LINE IS GONE, AND NOTHING REPLACES IT.
040800 01  WS-RPT-HEADER-LINE.
040900     05  FILLER                   PIC X(34) VALUE
041000             "### Liste gefundener Duplikate ###".
041100     05  FILLER                   PIC X(098) VALUE SPACES.
041200
041300* GROUP CAPTION LINE - ONE PER SURVIVING GROUP, PRINTED BY 440-
041400* AHEAD OF THAT GROUP'S MEMBER-PATH DETAIL LINES.
041500 01  WS-RPT-CAPTION-LINE.
041600     05  FILLER                   PIC X(11) VALUE
041700             "( Orte von ".
041800     05  RPT-CAP-NAME             PIC X(44).
041900     05  FILLER                   PIC X(05) VALUE
042000             " mit ".
042100     05  RPT-CAP-SIZE-ED          PIC ZZZ,ZZZ,ZZZ,ZZ9.
042200     05  FILLER                   PIC X(15) VALUE
042300             " Bytes Länge )".
042400     05  FILLER                   PIC X(042) VALUE SPACES.
042500
042600* MEMBER DETAIL LINE - ONE PER FILE IN A SURVIVING GROUP, PRINTED
042700* BY 441-, INDENTED TWO SPACES UNDER ITS GROUP'S CAPTION LINE.
042800 01  WS-RPT-MEMBER-LINE.
042900     05  FILLER                   PIC X(002) VALUE SPACES.
043000     05  RPT-MEM-PATH             PIC X(130).
043100
043200* ONE BLANK LINE, PRINTED AFTER EACH GROUP'S LAST MEMBER LINE TO
043300* SEPARATE IT FROM THE NEXT GROUP'S CAPTION.  ALL SPACES, NO
043400* VARIABLE PORTION, SO THIS TEMPLATE IS THE WHOLE 01-LEVEL.
043500 01  WS-RPT-BLANK-LINE.
043600     05  FILLER                   PIC X(132) VALUE SPACES.
043700
043800* TRAILER LINE 1 OF 3 - COUNT OF ONE-MEMBER GROUPS DROPPED BY
043900* 410-, PRINTED BY 450-.
044000 01  WS-RPT-UNIQUE-LINE.
044100     05  FILLER                   PIC X(10) VALUE
044200             "Es wurden ".
044300     05  RPT-UNIQUE-CNT-ED        PIC ZZZ,ZZ9.
044400     05  FILLER                   PIC X(58) VALUE
044500             " einzigartige Dateien (besitzen keine Duplikate) gefunden.".
044600     05  FILLER                   PIC X(057) VALUE SPACES.
044700
044800* TRAILER LINE 2 OF 3 - COUNT OF 'U' RECORDS PLUS DAMAGED-CODE
044900* RECORDS PLUS ANY ENTRY SKIPPED FOR A FULL TABLE (WS-FAILED-
045000* FILE-CNT), PRINTED BY 450-.
045100 01  WS-RPT-FAILED-LINE.
045200     05  FILLER                   PIC X(10) VALUE
045300             "Es wurden ".
045400     05  RPT-FAILED-CNT-ED        PIC ZZZ,ZZ9.
045500     05  FILLER                   PIC X(46) VALUE
045600             " Dateien nicht berücksichtigt (failed files).".
045700     05  FILLER                   PIC X(069) VALUE SPACES.
045800
045900* TRAILER LINE 3 OF 3 - COUNT OF SURVIVING (2-OR-MORE-MEMBER)
046000* GROUPS, ADDED UNDER WO-0588 PER LIBRARIAN REQUEST, PRINTED BY
046100* 450-.
046200 01  WS-RPT-DUPGRP-LINE.
046300     05  FILLER                   PIC X(10) VALUE
046400             "Es wurden ".
046500     05  RPT-DUPGRP-CNT-ED        PIC ZZZ,ZZ9.
046600     05  FILLER                   PIC X(33) VALUE
046700             " Gruppen von Duplikaten gefunden.".
046800     05  FILLER                   PIC X(082) VALUE SPACES.
046900
047000* PROCEDURE DIVISION.
047100* THE TWO DECLARATIVES SECTIONS BELOW ARE THIS SHOP'S STANDARD
047200* FILE-STATUS TRAP - THEY FIRE ON ANY I-O ERROR THE PROCEDURAL
047300* CODE DID NOT ALREADY HANDLE, AND JUST DUMP THE STATUS CODE SO
047400* THE OPERATOR CAN READ IT OFF THE CONSOLE INSTEAD OF THE RUN
047500* ABENDING BLIND.  NORMAL END-OF-FILE AND THE EXPECTED VALIDATION
047600* STATUSES (00, 05) ARE HANDLED IN LINE AND NEVER REACH HERE.
047700 PROCEDURE DIVISION.
047800 DECLARATIVES.
047900 CATALOG-HANDLER SECTION.
048000 USE AFTER ERROR PROCEDURE ON CATALOG-FILE.
048100
048200 CATALOG-STATUS-CHECK.
048300     DISPLAY "+---+----+---+----+---+----+"
048400     DISPLAY "| CATALOG FILE STATUS INFORMATION.        |"
048500     DISPLAY "+---+----+---+----+---+----+"
048600     DISPLAY "| STATUS CODE : [" FS-CATALOG "]."
048700     DISPLAY "+---+----+---+----+---+----+".
048800 REPORT-HANDLER SECTION.
048900 USE AFTER ERROR PROCEDURE ON REPORT-FILE.
049000
049100 REPORT-STATUS-CHECK.
049200     DISPLAY "+---+----+---+----+---+----+"
049300     DISPLAY "| REPORT FILE STATUS INFORMATION.         |"
049400     DISPLAY "+---+----+---+----+---+----+"
049500     DISPLAY "| STATUS CODE : [" FS-REPORT "]."
049600     DISPLAY "+---+----+---+----+---+----+".
049700 END DECLARATIVES.
049800* NEITHER DECLARATIVES SECTION HAS EVER ACTUALLY FIRED IN A
049900* PRODUCTION RUN AS OF THIS WRITING - THE VALIDATION LOGIC IN
050000* 200- CATCHES THE FILE-STATUS CONDITIONS THIS PROGRAM EXPECTS
050100* TO SEE BEFORE THE RUN-TIME EVER GETS A CHANCE TO INVOKE A USE
050200* PROCEDURE.  LEFT IN PLACE ANYWAY, PER SYS. STD. SEC. 7, AS A
050300* BACKSTOP AGAINST A FILE STATUS THIS PROGRAM DID NOT ANTICIPATE.
050400
050500* MAIN-PARAGRAPH - THE WHOLE RUN IN FIVE STEPS: INITIALIZE, VALIDATE
050600* THE CATALOG ASSIGNMENT, AND (IF VALIDATION PASSED) SCAN THE
050700* CATALOG, BUILD THE REPORT, AND CLOSE OUT.  IF VALIDATION FAILED,
050800* THE REPORT FILE IS NEVER EVEN OPENED - SEE 900-.
050900* THIS IS THE ONLY PARAGRAPH THAT PERFORMS ANY OTHER PARAGRAPH BY
051000* A BARE PERFORM ... THRU ... WITHOUT A VARYING OR UNTIL CLAUSE -
051100* ALL FIVE MAJOR STEPS RUN EXACTLY ONCE PER JOB STEP, WHICH IS
051200* WHY 300-, THE READ-UNTIL-EOF LOOP, CARRIES ITS OWN UNTIL CLAUSE
051300* HERE RATHER THAN LOOPING INTERNALLY.
051400 MAIN-PARAGRAPH.
051500     PERFORM 100-BEGIN-INIT-RUN
051600         THRU 100-END-INIT-RUN
051700
051800     PERFORM 200-BEGIN-VALIDATE-PARMS
051900         THRU 200-END-VALIDATE-PARMS
052000
052100     IF (WS-ABORT-RUN) THEN
052200         PERFORM 900-BEGIN-ABORT-RUN
052300             THRU 900-END-ABORT-RUN
052400     ELSE
052500         OPEN OUTPUT REPORT-FILE
052600         PERFORM 300-BEGIN-SCAN-CATALOG
052700             THRU 300-END-SCAN-CATALOG
052800             UNTIL CAT-EOF
052900
053000         PERFORM 400-BEGIN-BUILD-REPORT
053100             THRU 400-END-BUILD-REPORT
053200
053300         PERFORM 500-BEGIN-FINISH-RUN
053400             THRU 500-END-FINISH-RUN
053500     END-IF
053600
053700     STOP RUN.
053800* NORMAL EXIT.  THE STOP RUN ABOVE IS THE ONLY ONE IN THE PROGRAM -
053900* BOTH THE SUCCESSFUL PATH (500-) AND THE ABORT PATH (900-) FALL
054000* BACK THROUGH TO THIS SAME STATEMENT RATHER THAN EACH CARRYING
054100* ITS OWN STOP RUN, SO THE RETURN CODE IS ALWAYS SET IN ONE PLACE.
054200
054300* 04/11/90 LTM WO-0355 - OPEN OF THE CATALOG INPUT HAPPENS HERE,
054400* AHEAD OF PARAMETER VALIDATION, SO THAT THE FILE STATUS FROM THE
054500* OPEN IS ALREADY SET WHEN 200- TESTS IT.  ALL RUN COUNTERS ARE
054600* ZEROED HERE TOO, EVEN THOUGH VALUE ZERO IS ALREADY THEIR
054700* DEFAULT, BECAUSE A RESTARTED RUN IN THIS SHOP REUSES THE SAME
054800* LOAD MODULE INSTANCE UNDER SOME JOB SCHEDULERS AND WORKING-
054900* STORAGE IS NOT GUARANTEED RE-INITIALIZED.
055000* 11/14/08 TWH WO-1021 - THE RUN-DATE ACCEPT THAT USED TO OPEN
055100* THIS PARAGRAPH IS GONE ALONG WITH THE FIELDS IT FED; SEE THE
055200* CHANGE LOG AND THE WORKING-STORAGE NOTE WHERE THOSE FIELDS USED
055300* TO BE DECLARED.
055400* 02/11/09 TWH WO-1034 - WS-FOLDER-CNT IS BACK IN THE ZERO LIST
055500* BELOW, SAME AS THE OTHER RUN COUNTERS; SEE THE WORKING-STORAGE
055600* NOTE WHERE IT IS DECLARED.
055700 100-BEGIN-INIT-RUN.
055800     MOVE ZEROES                TO WS-FOLDER-CNT
055900         WS-FAILED-FILE-CNT
056000         WS-UNIQUE-FILE-CNT
056100         WS-DUP-GROUP-CNT
056200         WS-GRP-COUNT-TOTAL
056300
056400     SET  CAT-NOT-EOF           TO TRUE
056500     SET  WS-CONTINUE-RUN       TO TRUE
056600
056700     OPEN INPUT CATALOG-FILE.
056800 100-END-INIT-RUN.
056900     EXIT.
057000
057100* VALIDATES THE FIXED CATALOG ASSIGNMENT.  THREE DISTINCT
057200* FAILURE MESSAGES, PER SYS. STANDARD SEC. 7 - MISSING,
057300* NON-EXISTENT, AND UNREADABLE EACH GET THEIR OWN TEXT.
057400* WHEN FS-CATALOG-OK (00) - THE ASSIGNMENT OPENED FINE, SO THE
057500*     ONLY WAY LEFT TO FAIL IS AN EMPTY DATA SET: THE PRIMING
057600*     READ HITS END OF FILE IMMEDIATELY, WHICH THIS SHOP TREATS
057700*     AS THE EQUIVALENT OF A MISSING RUN PARAMETER.
057800* WHEN FS-CATALOG-NOTFOUND (05) - THE OPTIONAL ASSIGNMENT SIMPLY
057900*     IS NOT THERE (SEE WO-0968 IN THE CHANGE LOG ABOVE).
058000* WHEN OTHER - ANY OTHER NON-ZERO STATUS MEANS THE ASSIGNMENT
058100*     EXISTS BUT COULD NOT BE OPENED CLEANLY - TREATED AS
058200*     UNREADABLE.
058300 200-BEGIN-VALIDATE-PARMS.
058400     EVALUATE TRUE
058500         WHEN FS-CATALOG-OK
058600             PERFORM 210-BEGIN-READ-CATALOG-RECORD
058700                 THRU 210-END-READ-CATALOG-RECORD
058800
058900             IF (CAT-EOF) THEN
059000                 DISPLAY "FEHLER: Parameter <Verzeichnis> fehlt."
059100         DISPLAY "Aufruf : // ASSIGN CATALOG TO <Verzeichnis-Katalog>"
059200                 SET WS-ABORT-RUN            TO TRUE
059300             END-IF
059400
059500         WHEN FS-CATALOG-NOTFOUND
059600             DISPLAY "FEHLER: Parameter <Verzeichnis> nicht gefunden."
059700             DISPLAY "Aufruf : // ASSIGN CATALOG TO <Verzeichnis-Katalog>"
059800             SET WS-ABORT-RUN                TO TRUE
059900
060000         WHEN OTHER
060100             DISPLAY "FEHLER: Parameter <Verzeichnis> nicht lesbar."
060200             DISPLAY "Aufruf : // ASSIGN CATALOG TO <Verzeichnis-Katalog>"
060300             SET WS-ABORT-RUN                TO TRUE
060400     END-EVALUATE.
060500 200-END-VALIDATE-PARMS.
060600     EXIT.
060700
060800* SHARED READ PARAGRAPH - USED BOTH FOR THE VALIDATION PRIMING
060900* READ IN 200- AND FOR EVERY SUBSEQUENT READ DRIVEN OUT OF
061000* 300-BEGIN-SCAN-CATALOG.  KEEPING ONE COPY OF THE READ/AT-END
061100* LOGIC MEANS THE EOF SWITCH IS ALWAYS SET THE SAME WAY NO MATTER
061200* WHO CALLED IT.
061300 210-BEGIN-READ-CATALOG-RECORD.
061400     READ CATALOG-FILE
061500         AT END
061600             SET CAT-EOF                TO TRUE
061700         NOT AT END
061800             SET CAT-NOT-EOF             TO TRUE
061900     END-READ.
062000 210-END-READ-CATALOG-RECORD.
062100     EXIT.
062200
062300* CLASSIFIES AND DISPATCHES EACH CATALOG RECORD, THEN PRIMES THE
062400* NEXT RECORD FOR THE NEXT PASS THROUGH THIS LOOP.  THIS IS THE
062500* CLASSIC PRIMING-READ / PROCESS / READ-NEXT SHAPE - THE FIRST
062600* RECORD WAS ALREADY READ BY 200- BEFORE THIS PARAGRAPH IS EVER
062700* PERFORMED, SO EVERY PASS THROUGH HERE PROCESSES A RECORD THAT
062800* IS ALREADY IN CATALOG-REC BEFORE READING THE NEXT ONE.
062900* 02/11/09 TWH WO-1034 - THIS PARAGRAPH USED TO SORT RECORDS BY
063000* THEIR 88-LEVEL ITSELF AND ONLY HANDED THE LEFTOVER 'WHEN OTHER'
063100* CASE TO 325-; THAT LEFT 325-'S OWN SEARCH ALL UNABLE TO EVER
063200* MATCH A TABLE ENTRY, BECAUSE ONLY ALREADY-UNMATCHED CODES EVER
063300* REACHED IT.  325- NOW DOES THE ONE-AND-ONLY TABLE LOOKUP FOR
063400* EVERY RECORD AND DISPATCHES FROM INSIDE THE SEARCH.
063500 300-BEGIN-SCAN-CATALOG.
063600     PERFORM 325-BEGIN-CLASSIFY-CATALOG-ENTRY
063700         THRU 325-END-CLASSIFY-CATALOG-ENTRY
063800
063900     PERFORM 210-BEGIN-READ-CATALOG-RECORD
064000         THRU 210-END-READ-CATALOG-RECORD.
064100 300-END-SCAN-CATALOG.
064200     EXIT.
064300
064400* 06/22/91 LTM WO-0401 - PROGRESS MESSAGE FOR EACH FOLDER SEEN,
064500* SO A LONG RUN AGAINST THE MAIN ARCHIVE SHOWS SOME SIGN OF LIFE
064600* ON THE OPERATOR CONSOLE INSTEAD OF SITTING SILENT FOR AN HOUR.
064700* 11/14/08 TWH WO-1021 - NO LONGER TALLIES THE FOLDER INTO A
064800* COUNTER NOBODY READ BACK; SEE THE WORKING-STORAGE NOTE ABOVE.
064900* 02/11/09 TWH WO-1034 - TALLIES IT AGAIN.  THE SYS. STD. FOR THIS
065000* SCAN STEP CALLS FOR THE COUNT TO BE TAKEN REGARDLESS OF WHETHER
065100* ANYTHING DOWNSTREAM PRINTS IT; SEE THE WORKING-STORAGE NOTE.
065200 310-BEGIN-SHOW-FOLDER-PROGRESS.
065300     ADD  CTE-01                 TO WS-FOLDER-CNT
065400     DISPLAY "Scanne " CAT-FILE-PATH.
065500 310-END-SHOW-FOLDER-PROGRESS.
065600     EXIT.
065700
065800* THE ONE AND ONLY LOOKUP AGAINST WS-ENTRY-CODE-TABLE FOR THIS
065900* RECORD.  A CODE NOT FOUND IN THE TABLE IS A DAMAGED CATALOG
066000* RECORD - TREATED THE SAME AS AN UNREADABLE FOLDER FOR COUNTING
066100* PURPOSES, BUT WORDED DIFFERENTLY ON THE CONSOLE SO THE VOLUME
066200* SCAN STEP CAN BE TRACKED DOWN AND FIXED RATHER THAN BLAMED ON
066300* A READ PERMISSION PROBLEM.  THE SEARCH ALL IS SAFE HERE BECAUSE
066400* WS-ENTRY-CODE-TABLE IS LOADED BY VALUE AT COMPILE TIME AND
066500* NEVER REBUILT AT RUN TIME.
066600* 02/11/09 TWH WO-1034 - THE WHEN BRANCH BELOW USED TO BE DEAD
066700* CODE; 300- FILTERED OUT EVERY 'D'/'F'/'U' RECORD BEFORE CALLING
066800* THIS PARAGRAPH, SO THE SEARCH COULD ONLY EVER FALL THROUGH TO
066900* AT END.  WORSE, IF THE WHEN HAD EVER MATCHED IT WOULD HAVE
067000* SKIPPED THE FAILED-FILE COUNT BELOW AND SILENTLY UNDER-COUNTED
067100* A BAD RECORD.  300- NOW SENDS EVERY RECORD THROUGH HERE, SO THE
067200* WHEN BRANCH IS THE NORMAL ROUTE AND AT END IS THE DAMAGED-
067300* RECORD ROUTE.
067400 325-BEGIN-CLASSIFY-CATALOG-ENTRY.
067500     SET IDX-ENTRY-CODE          TO 1
067600     SEARCH ALL WS-ENTRY-CODE-ENTRY
067700         AT END
067800             ADD  CTE-01             TO WS-FAILED-FILE-CNT
067900             DISPLAY "Warning: Ungueltiger Eintragstyp: " CAT-FILE-PATH
068000             DISPLAY "  Roh-Inhalt Groessenfeld: " CAT-FILE-SIZE-ALPHA
068100         WHEN WS-ENTRY-CODE-VALUE (IDX-ENTRY-CODE) = CAT-ENTRY-TYPE
068200             EVALUATE TRUE
068300                 WHEN CAT-ENTRY-IS-FOLDER
068400                     PERFORM 310-BEGIN-SHOW-FOLDER-PROGRESS
068500                         THRU 310-END-SHOW-FOLDER-PROGRESS
068600                 WHEN CAT-ENTRY-IS-UNREADABLE
068700                     PERFORM 320-BEGIN-SHOW-FOLDER-WARNING
068800                         THRU 320-END-SHOW-FOLDER-WARNING
068900                 WHEN CAT-ENTRY-IS-FILE
069000                     PERFORM 330-BEGIN-GROUP-FILE-ENTRY
069100                         THRU 330-END-GROUP-FILE-ENTRY
069200             END-EVALUATE
069300     END-SEARCH.
069400 325-END-CLASSIFY-CATALOG-ENTRY.
069500     EXIT.
069600
069700* 09/02/88 GRA WO-0197 - FAILED/SKIPPED FOLDER COUNT.  THE
069800* VOLUME-SCAN STEP MARKS A FOLDER 'U' WHEN ITS OWN READ OF THAT
069900* FOLDER FAILED (PERMISSIONS, A DAMAGED DIRECTORY BLOCK, ETC.) -
070000* THIS PROGRAM NEVER RETRIES THE READ ITSELF, IT ONLY REPORTS
070100* WHAT THE SCAN STEP ALREADY FOUND.
070200 320-BEGIN-SHOW-FOLDER-WARNING.
070300     ADD  CTE-01                 TO WS-FAILED-FILE-CNT
070400     DISPLAY "Warning: Folder nicht lesbar: " CAT-FILE-PATH.
070500 320-END-SHOW-FOLDER-WARNING.
070600     EXIT.
070700
070800* A ONE-LINE WRAPPER SO 300- HAS A SINGLE PERFORM TARGET FOR EACH
070900* ENTRY-TYPE, MATCHING THE SHAPE OF THE OTHER TWO BRANCHES -
071000* 331- DOES THE ACTUAL FIND-OR-ADD WORK.
071100 330-BEGIN-GROUP-FILE-ENTRY.
071200     PERFORM 331-BEGIN-FIND-OR-ADD-GROUP
071300         THRU 331-END-FIND-OR-ADD-GROUP.
071400 330-END-GROUP-FILE-ENTRY.
071500     EXIT.
071600
071700* LINEAR SEARCH - THE TABLE IS IN CATALOG ARRIVAL ORDER, NOT
071800* SIZE ORDER, UNTIL 420-BEGIN-SORT-GROUPS-BY-SIZE RUNS AT
071900* REPORT TIME, SO SEARCH ALL (BINARY) DOES NOT APPLY HERE - A
072000* BINARY SEARCH AGAINST AN UNSORTED KEY WOULD MISS ENTRIES.
072100* AT-END MEANS NO GROUP FOR THIS SIZE EXISTS YET; THE WHEN
072200* CONDITION MEANS ONE DOES AND THIS FILE JOINS IT.
072300 331-BEGIN-FIND-OR-ADD-GROUP.
072400     SET IDX-GRP                 TO 1
072500     SEARCH WS-GRP-ENTRY
072600         AT END
072700             PERFORM 332-BEGIN-ADD-NEW-GROUP
072800                 THRU 332-END-ADD-NEW-GROUP
072900         WHEN GRP-SIZE (IDX-GRP) = CAT-FILE-SIZE
073000             PERFORM 333-BEGIN-APPEND-MEMBER
073100                 THRU 333-END-APPEND-MEMBER
073200     END-SEARCH.
073300 331-END-FIND-OR-ADD-GROUP.
073400     EXIT.
073500
073600* 01/14/93 RDK WO-0512 - GUARDED AGAINST CTE-GRP-MAX-LIM, THE
073700* LIMIT THAT ABENDED WFT-8 ON THE MAIN ARCHIVE RUN.  A CATALOG
073800* WITH MORE THAN 9999 DISTINCT FILE SIZES NOW LOSES THE OVERFLOW
073900* ENTRIES GRACEFULLY - THEY COUNT AS FAILED FILES INSTEAD OF
074000* TAKING THE WHOLE STEP DOWN.
074100 332-BEGIN-ADD-NEW-GROUP.
074200     IF (WS-GRP-COUNT-TOTAL GREATER OR EQUAL CTE-GRP-MAX-LIM) THEN
074300         ADD  CTE-01             TO WS-FAILED-FILE-CNT
074400         DISPLAY "Warning: Gruppentabelle voll, uebersprungen: "
074500                 CAT-FILE-PATH
074600     ELSE
074700         ADD  CTE-01             TO WS-GRP-COUNT-TOTAL
074800         SET  IDX-GRP            TO WS-GRP-COUNT-TOTAL
074900         MOVE CAT-FILE-SIZE      TO GRP-SIZE (IDX-GRP)
075000         MOVE 1                  TO GRP-COUNT (IDX-GRP)
075100         MOVE CAT-FILE-NAME      TO GRP-FIRST-NAME (IDX-GRP)
075200         SET  IDX-MEM            TO 1
075300         MOVE CAT-FILE-PATH      TO GRP-MEMBER-PATH (IDX-GRP IDX-MEM)
075400     END-IF.
075500 332-END-ADD-NEW-GROUP.
075600     EXIT.
075700
075800* 05/06/03 PDS WO-0844 - GUARDED AGAINST CTE-MEM-MAX-LIM.  A
075900* SIZE GROUP WITH MORE THAN 300 MEMBERS - BOILERPLATE TEMPLATE
076000* FILES BEING THE USUAL CULPRIT - NOW STOPS ACCEPTING NEW
076100* MEMBERS RATHER THAN OVERRUNNING THE NESTED TABLE.
076200 333-BEGIN-APPEND-MEMBER.
076300     IF (GRP-COUNT (IDX-GRP) GREATER OR EQUAL CTE-MEM-MAX-LIM) THEN
076400         ADD  CTE-01             TO WS-FAILED-FILE-CNT
076500         DISPLAY "Warning: Gruppe voll, uebersprungen: "
076600                 CAT-FILE-PATH
076700     ELSE
076800         ADD  CTE-01             TO GRP-COUNT (IDX-GRP)
076900         SET  IDX-MEM            TO GRP-COUNT (IDX-GRP)
077000         MOVE CAT-FILE-PATH      TO GRP-MEMBER-PATH (IDX-GRP IDX-MEM)
077100     END-IF.
077200 333-END-APPEND-MEMBER.
077300     EXIT.
077400
077500* 400-BEGIN-BUILD-REPORT ORCHESTRATES EVERYTHING THAT HAPPENS
077600* AFTER THE CATALOG IS FULLY SCANNED AND THE INPUT FILE CLOSED:
077700* DROP THE UNIQUES, SORT WHAT IS LEFT ASCENDING BY SIZE, THEN
077800* PRINT THE HEADING, ONE DETAIL BLOCK PER SURVIVING GROUP, AND
077900* THE TRAILER TOTALS - IN THAT ORDER, BECAUSE THE TRAILER COUNTS
078000* ARE NOT KNOWN UNTIL 410- HAS RUN.
078100* NOTE THAT THE REPORT FILE ITSELF WAS ALREADY OPENED BACK IN
078200* MAIN-PARAGRAPH, AHEAD OF THE SCAN LOOP - IT IS NOT OPENED HERE
078300* AND IS NOT CLOSED HERE EITHER; 500- CLOSES BOTH FILES ONCE
078400* THIS WHOLE PARAGRAPH RETURNS.
078500 400-BEGIN-BUILD-REPORT.
078600     PERFORM 410-BEGIN-REMOVE-UNIQUES
078700         THRU 410-END-REMOVE-UNIQUES
078800
078900     PERFORM 420-BEGIN-SORT-GROUPS-BY-SIZE
079000         THRU 420-END-SORT-GROUPS-BY-SIZE
079100
079200     PERFORM 430-BEGIN-SHOW-REPORT-HEADER
079300         THRU 430-END-SHOW-REPORT-HEADER
079400
079500     PERFORM 440-BEGIN-SHOW-GROUP-DETAIL
079600         THRU 440-END-SHOW-GROUP-DETAIL
079700         VARYING IDX-GRP FROM 1 BY 1
079800         UNTIL IDX-GRP GREATER WS-GRP-COUNT-TOTAL
079900
080000     PERFORM 450-BEGIN-SHOW-TRAILER-TOTALS
080100         THRU 450-END-SHOW-TRAILER-TOTALS.
080200 400-END-BUILD-REPORT.
080300     EXIT.
080400
080500* 02/09/95 RDK WO-0588 - SINGLE COMPACTING PASS.  A GROUP OF
080600* ONE IS COUNTED AS A UNIQUE FILE AND DROPPED FROM THE TABLE;
080700* EVERY OTHER GROUP IS COPIED DOWN OVER THE GAP AS IT OPENS.
080800* WS-ORIG-GRP-CNT IS TAKEN BEFORE THE LOOP STARTS BECAUSE THE
080900* LOOP ITSELF REWRITES WS-GRP-COUNT-TOTAL'S EVENTUAL VALUE ONLY
081000* ONCE, AT THE END, VIA WS-COMPACT-IDX - IF THE LOOP TESTED
081100* WS-GRP-COUNT-TOTAL DIRECTLY IT WOULD BE TESTING A MOVING
081200* TARGET.
081300 410-BEGIN-REMOVE-UNIQUES.
081400     MOVE WS-GRP-COUNT-TOTAL     TO WS-ORIG-GRP-CNT
081500     MOVE 1                      TO WS-COMPACT-IDX
081600
081700     PERFORM 411-BEGIN-COMPACT-ONE-GROUP
081800         THRU 411-END-COMPACT-ONE-GROUP
081900         VARYING IDX-GRP FROM 1 BY 1
082000         UNTIL IDX-GRP GREATER WS-ORIG-GRP-CNT
082100
082200     COMPUTE WS-GRP-COUNT-TOTAL = WS-COMPACT-IDX - 1.
082300 410-END-REMOVE-UNIQUES.
082400     EXIT.
082500
082600* 03/14/05 PDS WO-0937 - THIS MOVE USED TO READ 'GRP-ENTRY', A
082700* DATA-NAME THAT WAS NEVER DECLARED ANYWHERE IN THE PROGRAM; SEE
082800* THE CHANGE LOG ABOVE.  CORRECTED TO WS-GRP-ENTRY, THE NAME ON
082900* THE OCCURS CLAUSE IN WS-GRP-TABLE.  A GROUP THAT SURVIVES (TWO
083000* OR MORE MEMBERS) IS COPIED DOWN TO WS-COMPACT-IDX ONLY WHEN IT
083100* IS NOT ALREADY SITTING THERE - AVOIDS A USELESS SELF-MOVE ON A
083200* TABLE WITH FEW OR NO UNIQUES TO SKIP OVER.
083300 411-BEGIN-COMPACT-ONE-GROUP.
083400     IF (GRP-COUNT (IDX-GRP) = 1) THEN
083500         ADD  CTE-01             TO WS-UNIQUE-FILE-CNT
083600     ELSE
083700         ADD  CTE-01             TO WS-DUP-GROUP-CNT
083800         IF (WS-COMPACT-IDX NOT = IDX-GRP) THEN
083900             SET IDX-GRP2        TO WS-COMPACT-IDX
084000             MOVE WS-GRP-ENTRY (IDX-GRP)  TO WS-GRP-ENTRY (IDX-GRP2)
084100         END-IF
084200         ADD  CTE-01             TO WS-COMPACT-IDX
084300     END-IF.
084400 411-END-COMPACT-ONE-GROUP.
084500     EXIT.
084600
084700* PLAIN EXCHANGE SORT, ASCENDING ON GRP-SIZE - THE TABLE IS
084800* SMALL ENOUGH (CTE-GRP-MAX-LIM GROUPS AT MOST) THAT A SIMPLE
084900* BUBBLE PASS IS PLENTY, AND THIS SHOP DOES NOT SORT-FILE A
085000* WORKING-STORAGE TABLE.  RUNS AFTER 410- HAS ALREADY DROPPED
085100* THE UNIQUES, SO IT NEVER SORTS AN ENTRY THAT IS ABOUT TO BE
085200* THROWN AWAY.
085300 420-BEGIN-SORT-GROUPS-BY-SIZE.
085400     SET  WS-SORT-DID-SWAP       TO TRUE
085500
085600     PERFORM 421-BEGIN-ONE-BUBBLE-PASS
085700         THRU 421-END-ONE-BUBBLE-PASS
085800         UNTIL WS-SORT-NO-SWAP.
085900 420-END-SORT-GROUPS-BY-SIZE.
086000     EXIT.
086100
086200* ONE PASS OVER THE TABLE, COMPARING EVERY ADJACENT PAIR.  IF NO
086300* PAIR SWAPPED ON THIS PASS THE TABLE IS ALREADY IN ORDER AND
086400* 420- STOPS CALLING BACK IN.
086500 421-BEGIN-ONE-BUBBLE-PASS.
086600     SET  WS-SORT-NO-SWAP        TO TRUE
086700
086800     PERFORM 422-BEGIN-COMPARE-ADJACENT-PAIR
086900         THRU 422-END-COMPARE-ADJACENT-PAIR
087000         VARYING IDX-GRP FROM 1 BY 1
087100         UNTIL IDX-GRP NOT LESS WS-GRP-COUNT-TOTAL.
087200 421-END-ONE-BUBBLE-PASS.
087300     EXIT.
087400
087500* 03/14/05 PDS WO-0937 - THESE THREE MOVES ALSO READ 'GRP-ENTRY'
087600* BEFORE THE FIX; SEE 411- ABOVE AND THE CHANGE LOG.  THE SWAP
087700* ITSELF IS THE STANDARD THREE-MOVE EXCHANGE (OUT TO THE HOLD
087800* AREA, DOWN, BACK IN FROM THE HOLD AREA) - IT WORKS ON A WHOLE
087900* WS-GRP-ENTRY OCCURRENCE IN ONE MOVE BECAUSE THE NESTED GRP-
088000* MEMBER TABLE IS ALWAYS RESERVED AT ITS MAXIMUM PHYSICAL SIZE
088100* REGARDLESS OF THE CURRENT GRP-COUNT.
088200* 11/14/08 TWH WO-1021 - FINALLY GAVE UPSI-0 SOMETHING TO DO.  WHEN
088300* THE OPERATOR SETS THE SWITCH AT IPL, EVERY SWAP THIS PASS MAKES
088400* IS ECHOED TO THE CONSOLE - HELPFUL FOR CHASING A SORT COMPLAINT
088500* WITHOUT RE-RUNNING UNDER A DEBUGGER.  SILENT OTHERWISE.
088600 422-BEGIN-COMPARE-ADJACENT-PAIR.
088700     SET  IDX-GRP2               TO IDX-GRP
088800     SET  IDX-GRP2               UP BY 1
088900
089000     IF (GRP-SIZE (IDX-GRP) GREATER GRP-SIZE (IDX-GRP2)) THEN
089100         IF (RUN-VERBOSE-ON) THEN
089200             DISPLAY "Tausche Gruppen: " GRP-SIZE-ALPHA (IDX-GRP)
089300                 "  /  " GRP-SIZE-ALPHA (IDX-GRP2)
089400         END-IF
089500         MOVE WS-GRP-ENTRY (IDX-GRP)   TO WS-GRP-ENTRY-HOLD
089600         MOVE WS-GRP-ENTRY (IDX-GRP2)  TO WS-GRP-ENTRY (IDX-GRP)
089700         MOVE WS-GRP-ENTRY-HOLD        TO WS-GRP-ENTRY (IDX-GRP2)
089800         SET  WS-SORT-DID-SWAP      TO TRUE
089900     END-IF.
090000 422-END-COMPARE-ADJACENT-PAIR.
090100     EXIT.
090200
090300* PRINTS THE ONE-TIME HEADING LINE - FIXED CAPTION TEXT, NO
090400* VARIABLE PORTION TO MOVE IN (SEE WO-1021 BELOW).
090500* THIS PARAGRAPH RUNS EXACTLY ONCE, AHEAD OF THE PERFORM VARYING
090600* IN 400- THAT DRIVES 440- ACROSS EVERY SURVIVING GROUP - THE
090700* HEADING IS NOT REPEATED PER GROUP THE WAY A PAGE HEADING WOULD
090800* BE ON A MULTI-PAGE REPORT, BECAUSE THIS REPORT CARRIES NO
090900* PAGE-BREAK LOGIC.
091000* 11/14/08 TWH WO-1021 - DROPPED THE MOVE OF THE RUN-DATE STAMP
091100* INTO THE HEADING LINE; THE SYS. STD. HEADING FOR THIS REPORT IS
091200* THE FIXED CAPTION TEXT ONLY.
091300 430-BEGIN-SHOW-REPORT-HEADER.
091400     WRITE REPORT-LINE           FROM WS-RPT-HEADER-LINE.
091500 430-END-SHOW-REPORT-HEADER.
091600     EXIT.
091700
091800* ONE GROUP'S CAPTION LINE, FOLLOWED BY ALL OF ITS MEMBER DETAIL
091900* LINES (441-), FOLLOWED BY A BLANK SEPARATOR LINE.  DRIVEN BY
092000* 400- VARYING IDX-GRP ACROSS THE WHOLE (ALREADY SORTED, ALREADY
092100* UNIQUE-FREE) TABLE.
092200 440-BEGIN-SHOW-GROUP-DETAIL.
092300     MOVE GRP-FIRST-NAME (IDX-GRP)   TO RPT-CAP-NAME
092400     MOVE GRP-SIZE       (IDX-GRP)   TO RPT-CAP-SIZE-ED
092500     WRITE REPORT-LINE               FROM WS-RPT-CAPTION-LINE
092600
092700     PERFORM 441-BEGIN-SHOW-GROUP-MEMBERS
092800         THRU 441-END-SHOW-GROUP-MEMBERS
092900         VARYING IDX-MEM FROM 1 BY 1
093000         UNTIL IDX-MEM GREATER GRP-COUNT (IDX-GRP)
093100
093200     WRITE REPORT-LINE               FROM WS-RPT-BLANK-LINE.
093300 440-END-SHOW-GROUP-DETAIL.
093400     EXIT.
093500
093600* ONE MEMBER PATH LINE.  IDX-GRP IS SET BY THE CALLING PERFORM IN
093700* 400-; THIS PARAGRAPH ONLY VARIES IDX-MEM WITHIN THAT GROUP, IN
093800* CATALOG ARRIVAL ORDER - MEMBERS ARE NEVER RE-SORTED, ONLY THE
093900* GROUPS THEMSELVES ARE (420-).
094000 441-BEGIN-SHOW-GROUP-MEMBERS.
094100     MOVE GRP-MEMBER-PATH (IDX-GRP IDX-MEM) TO RPT-MEM-PATH
094200     WRITE REPORT-LINE                      FROM WS-RPT-MEMBER-LINE.
094300 441-END-SHOW-GROUP-MEMBERS.
094400     EXIT.
094500
094600* THE THREE TRAILER LINES, IN THE ORDER THE LIBRARIAN ASKED FOR
094700* THEM (WO-0588): UNIQUE-FILE COUNT, FAILED-FILE COUNT, THEN THE
094800* DUPLICATE-GROUP COUNT ADDED LAST.
094900 450-BEGIN-SHOW-TRAILER-TOTALS.
095000     MOVE WS-UNIQUE-FILE-CNT     TO RPT-UNIQUE-CNT-ED
095100     WRITE REPORT-LINE           FROM WS-RPT-UNIQUE-LINE
095200
095300     MOVE WS-FAILED-FILE-CNT     TO RPT-FAILED-CNT-ED
095400     WRITE REPORT-LINE           FROM WS-RPT-FAILED-LINE
095500
095600     MOVE WS-DUP-GROUP-CNT       TO RPT-DUPGRP-CNT-ED
095700     WRITE REPORT-LINE           FROM WS-RPT-DUPGRP-LINE.
095800 450-END-SHOW-TRAILER-TOTALS.
095900     EXIT.
096000
096100* NORMAL END OF RUN - CLOSE BOTH FILES AND ECHO THE SAME THREE
096200* COUNTS THE REPORT TRAILER CARRIES TO THE OPERATOR CONSOLE SO
096300* THE LOG HAS THEM EVEN IF THE PRINTED REPORT NEVER MAKES IT OUT
096400* OF THE OUTPUT BIN.  THE THREE DISPLAY LINES BELOW ARE
096500* DELIBERATELY IN THE SAME ORDER AS THE TRAILER LINES PRINTED BY
096600* 450- SO AN OPERATOR COMPARING THE CONSOLE LOG AGAINST THE
096700* PRINTED REPORT DOES NOT HAVE TO HUNT FOR A MATCHING COUNT.
096800* 11/14/08 TWH WO-1021 - DROPPED THE FOLDER-SCANNED AND RUN-DATE
096900* LINES THAT USED TO DISPLAY HERE - NEITHER ONE MATCHED ANYTHING
097000* ON THE PRINTED TRAILER, WHICH ONLY EVER CARRIED THE THREE
097100* COUNTS BELOW.
097200 500-BEGIN-FINISH-RUN.
097300     CLOSE CATALOG-FILE
097400         REPORT-FILE
097500
097600     DISPLAY "Einzigartige Dateien     : [" WS-UNIQUE-FILE-CNT "]."
097700     DISPLAY "Duplikat-Gruppen         : [" WS-DUP-GROUP-CNT "]."
097800     DISPLAY "Nicht beruecksichtigt    : [" WS-FAILED-FILE-CNT "].".
097900 500-END-FINISH-RUN.
098000     EXIT.
098100
098200* NO REPORT IS PRODUCED ON A VALIDATION FAILURE - THE OUTPUT
098300* FILE IS NEVER OPENED IN THAT PATH, SO THERE IS NOTHING TO
098400* CLOSE THERE.  ONLY THE CATALOG INPUT (WHICH 100- ALREADY
098500* OPENED, SUCCESSFULLY OR NOT) NEEDS CLOSING HERE.
098600* 11/14/08 TWH WO-1021 - DROPPED THE RUN-DATE ECHO THAT USED TO
098700* PRINT ON THIS PATH TOO; THE FIELD IT READ NO LONGER EXISTS.
098800 900-BEGIN-ABORT-RUN.
098900     CLOSE CATALOG-FILE.
099000 900-END-ABORT-RUN.
099100     EXIT.
099200
099300* END OF DUPFIND.  SEE THE CHANGE LOG AT THE TOP OF THIS LISTING
099400* FOR THE FULL MAINTENANCE HISTORY BEFORE MAKING ANY FURTHER
099500* CHANGES - IN PARTICULAR THE WO-0937 AND WO-0968 ENTRIES, BOTH
099600* OF WHICH TOUCHED PARAGRAPHS THAT HAD NEVER ACTUALLY EXECUTED
099700* CORRECTLY IN PRODUCTION BEFORE THOSE FIXES WENT IN.
099800 END PROGRAM DupFind.
